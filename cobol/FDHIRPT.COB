000010* FD FOR THE RUN CONTROL-TOTAL REPORT.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050 FD  HI-REPORT-FILE
000060     LABEL RECORDS ARE STANDARD.
000070 COPY "WSHIRPT.COB".
000080*
