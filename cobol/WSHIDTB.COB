000010********************************************
000020*                                          *
000030*  WORKING STORAGE - DEPARTMENT MASTER    *
000040*     IN-MEMORY TABLE                     *
000050*                                          *
000060*  WORKING STORAGE ONLY - NOT A FILE.
000070*
000080* 22/08/07 VBC - CREATED.  GNUCOBOL BUILD HAS NO ISAM HANDLER
000090*                FOR THIS FILE, SO THE WHOLE MASTER IS LOADED
000100*                INTO THIS TABLE AT BA020, WALKED/UPDATED BY
000110*                SEARCH AT DA040, AND REWRITTEN WHOLE BY FA000.
000120* 09/03/26 VBC - TICKET HI-118. OCCURS LIMIT RAISED 500 TO 2000.
000130*
000140 01  HI-DEPARTMENT-TABLE.
000150     03  HI-DEPT-ENTRY         OCCURS 1 TO 2000 TIMES
000160                                DEPENDING ON HI-DEPT-COUNT
000170                                INDEXED BY HI-DPT-IDX.
000180         05  HI-DPT-ID             PIC X(36).
000190         05  HI-DPT-NAME           PIC X(200).
000200         05  HI-DPT-FULLNAME       PIC X(200).
000210         05  HI-DPT-CODE           PIC X(200).
000220         05  HI-DPT-MANAGER        PIC X(100).
000230         05  HI-DPT-PARENT-CODE    PIC X(200).
000240         05  HI-DPT-DESCRIPTION    PIC X(500).
000250         05  HI-DPT-TREE-LEVEL     PIC 9(4).
000260     03  HI-DEPT-COUNT         PIC 9(5) COMP VALUE ZERO.
000270     03  FILLER                PIC X(01).
000280*
