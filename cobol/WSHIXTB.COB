000010********************************************
000020*                                          *
000030*  WORKING STORAGE - HR EXTRACT IN-MEMORY *
000040*     TABLES (FILTER RESULTS)             *
000050*                                          *
000060*  WORKING STORAGE ONLY - NOT A FILE.
000070*
000080* 05/03/26 VBC - TICKET HI-118. ADDED WHEN THE FILTER STEP WAS
000090*                SPLIT FROM DEPARTMENT/EMPLOYEE PROCESSING SO
000100*                THE FILE COULD BE READ ONCE AND RE-WALKED TWICE
000110*                IN MEMORY (ONCE PER DEPT, ONCE PER ROW).
000120*
000130 01  HI-VALID-ROW-TABLE.
000140     03  HI-VALID-ROW-ENTRY    OCCURS 1 TO 5000 TIMES
000150                                DEPENDING ON HI-VALID-ROW-COUNT
000160                                INDEXED BY HI-VRT-IDX.
000170         05  HI-VRT-DEP-CODE       PIC X(50).
000180         05  HI-VRT-DEP-NAME       PIC X(200).
000190         05  HI-VRT-EMP-NAME       PIC X(100).
000200         05  HI-VRT-WORKCARD       PIC X(20).
000210         05  HI-VRT-MOBILE         PIC X(20).
000220     03  HI-VALID-ROW-COUNT    PIC 9(5) COMP VALUE ZERO.
000230     03  FILLER                PIC X(01).
000240*
000250 01  HI-DEPT-LIST-TABLE.
000260     03  HI-DEPT-LIST-ENTRY    OCCURS 1 TO 2000 TIMES
000270                                DEPENDING ON HI-DEPT-LIST-COUNT
000280                                INDEXED BY HI-DLT-IDX.
000290         05  HI-DL-CODE            PIC X(50).
000300         05  HI-DL-NAME            PIC X(200).
000310     03  HI-DEPT-LIST-COUNT    PIC 9(5) COMP VALUE ZERO.
000320     03  FILLER                PIC X(01).
000330*
