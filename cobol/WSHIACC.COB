000010********************************************
000020*                                          *
000030*  RECORD DEFINITION FOR EMPLOYEE/        *
000040*     ACCOUNT MASTER FILE                 *
000050*     USES LOGIN-NAME (WORKCARD) AS KEY   *
000060*                                          *
000070*  FILE SIZE 340 BYTES.                   *
000080*                                          *
000090* 22/08/07 VBC - CREATED FOR THE CSV FEED REBUILD (SEE WSHIEXT).
000100*                MODELS THE BUREAU'S ACCOUNT+USER+IDENTITY-LINK
000110*                TRIO AS ONE FLAT ROW - SEE REMARKS IN HI010.
000120*
000130 01  HI-ACCOUNT-RECORD.
000140     03  HI-ACCT-ID            PIC X(36).
000150     03  HI-USER-ID            PIC X(36).
000160     03  HI-IDENTITY-ID        PIC X(36).
000170     03  HI-LOGIN-NAME         PIC X(20).
000180     03  HI-ACC-EMP-NAME       PIC X(100).
000190     03  HI-ACC-MOBILE         PIC X(20).
000200     03  HI-ACC-PASSWORD       PIC X(50).
000210     03  HI-ACC-DEPT-ID        PIC X(36).
000220     03  FILLER                PIC X(06).
000230*
