000010* SELECT CLAUSE FOR THE HR EXTRACT FEED - SEE WSHIEXT FOR LAYOUT.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050     SELECT  HI-EXTRACT-FILE ASSIGN TO "HIEXTIN"
000060             ORGANIZATION IS LINE SEQUENTIAL
000070             FILE STATUS IS HI-EXTRACT-STATUS.
000080*
