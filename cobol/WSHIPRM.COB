000010********************************************
000020*                                          *
000030*  HR IMPORT - RUN PARAMETERS &           *
000040*    CONSTANTS                            *
000050*                                          *
000060*******************************************
000070*  WORKING STORAGE ONLY - NOT A FILE.
000080*
000090* 14/06/87 VBC - CREATED FOR THE OLD PERSONNEL-FEED JOB.
000100* 09/03/99 VBC - Y2K REVIEW - NO 2-DIGIT YEARS HELD HERE, IS OK.
000110* 22/08/07 VBC - REBUILT FOR CSV FEED FROM OUTSOURCED HR BUREAU,
000120*                ADDED ENABLED-STATES ALLOW-LIST (WAS HARD CODED
000130*                TO "A" ONLY IN THE TAPE-FEED VERSION).
000140* 05/03/26 VBC - TICKET HI-118. ADDED TABLE-SIZE LIMITS WHEN THE
000150*                IN-MEMORY TABLE METHOD REPLACED ISAM FOR THE
000160*                DEPT/ACCOUNT MASTERS (SEE FILES NOTE IN HI010).
000170* 10/08/26 VBC - TICKET HI-141. DROPPED HI-DEFAULT-LANGUAGE - THE
000180*                BUREAU'S ENABLED/ON-GUARD/LANGUAGE ACCOUNT FLAGS
000190*                HAVE NO HOME ON HI-ACCOUNT-RECORD (WSHIACC - ONE
000200*                FLAT ROW FOR THE ACCOUNT/USER/IDENTITY TRIO -
000210*                LOGIN, NAME, MOBILE, PASSWORD, DEPT-ID ONLY),
000220*                AND THE CONSTANT WAS NEVER MOVED ANYWHERE.
000230*                DEFAULT-PASSWORD IS KEPT - IT DOES LAND ON THE
000240*                RECORD.
000250*
000260 01  HI-PARAMETERS.
000270     03  HI-ENABLED-STATES      PIC X(10)  VALUE "A".
000280     03  HI-DEPT-MANAGER-LIT    PIC X(100) VALUE
000290                          "系統管理員".
000300     03  HI-DEFAULT-PASSWORD    PIC X(50)
000310                          VALUE "default_password".
000320     03  HI-UPDATE-LEVEL-CEILING PIC 9     VALUE 4.
000330     03  HI-MAX-EXTRACT-ROWS    PIC 9(5)   COMP VALUE 05000.
000340     03  HI-MAX-DEPT-ROWS       PIC 9(5)   COMP VALUE 02000.
000350     03  HI-MAX-ACCT-ROWS       PIC 9(5)   COMP VALUE 05000.
000360     03  HI-MAX-SEG-LEVELS      PIC 9(2)   COMP VALUE 10.
000370     03  FILLER                 PIC X(20).
000380*
