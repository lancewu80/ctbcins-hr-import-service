000010* SELECT CLAUSE FOR THE RUN CONTROL-TOTAL REPORT - SEE WSHIRPT.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050     SELECT  HI-REPORT-FILE ASSIGN TO "HIRPTOUT"
000060             ORGANIZATION IS LINE SEQUENTIAL
000070             FILE STATUS IS HI-REPORT-STATUS.
000080*
