000010********************************************
000020*                                          *
000030*  RECORD DEFINITION FOR DEPARTMENT       *
000040*     MASTER FILE                         *
000050*     USES DEPT-CODE AS KEY               *
000060*                                          *
000070*  FILE SIZE 1450 BYTES.                  *
000080*                                          *
000090* 22/08/07 VBC - CREATED FOR THE CSV FEED REBUILD (SEE WSHIEXT).
000100*                ONE ROW PER HIERARCHY LEVEL - ROOT TO LEAF - A
000110*                SINGLE EMPLOYEE ROW CAN TOUCH SEVERAL OF THESE.
000120* 09/03/26 VBC - TICKET HI-118. WIDENED DEPT-CODE/PARENT-CODE TO
000130*                X(200) - FULL DASH-JOINED CHAIN, WAS X(50).
000140*
000150 01  HI-DEPARTMENT-RECORD.
000160     03  HI-DEPT-ID            PIC X(36).
000170     03  HI-DEPT-NAME          PIC X(200).
000180     03  HI-DEPT-FULLNAME      PIC X(200).
000190     03  HI-DEPT-CODE          PIC X(200).
000200     03  HI-DEPT-MANAGER       PIC X(100).
000210     03  HI-DEPT-PARENT-CODE   PIC X(200).
000220     03  HI-DEPT-DESCRIPTION   PIC X(500).
000230     03  HI-DEPT-TREE-LEVEL    PIC 9(4).
000240     03  HI-DEPT-LEVEL-BIN REDEFINES HI-DEPT-TREE-LEVEL
000250                             PIC 9(4) COMP.
000260     03  FILLER                PIC X(10).
000270*
