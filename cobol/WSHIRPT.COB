000010********************************************
000020*                                          *
000030*  RECORD DEFINITION FOR HR IMPORT        *
000040*     RUN REPORT                          *
000050*     PLAIN TEXT CONTROL TOTALS, NO KEY   *
000060*                                          *
000070*  FILE SIZE 80 BYTES.
000080*
000090* 22/08/07 VBC - CREATED.  NO PRINT LAYOUT WANTED FOR THIS JOB -
000100*                THE RECONCILIATION CLERKS READ TOTALS OFF THE
000110*                SPOOL AS PLAIN TEXT LINES.
000120*
000130 01  HI-REPORT-LINE.
000140     03  HI-REPORT-TEXT        PIC X(72).
000150     03  FILLER                PIC X(08).
000160*
