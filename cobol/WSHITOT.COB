000010********************************************
000020*                                          *
000030*  WORKING STORAGE - RUN CONTROL TOTALS   *
000040*                                          *
000050*  WORKING STORAGE ONLY - NOT A FILE.
000060*
000070* 22/08/07 VBC - CREATED TO REPLACE THE TAPE JOB'S LINE-PRINTER
000080*                COUNTERS WITH FIELDS THE BATCH REPORT CAN MOVE.
000090*
000100 01  HI-CONTROL-TOTALS.
000110     03  HI-TOT-ROWS-READ          PIC 9(7) COMP VALUE ZERO.
000120     03  HI-TOT-ROWS-VALID         PIC 9(7) COMP VALUE ZERO.
000130     03  HI-TOT-ROWS-REJECTED      PIC 9(7) COMP VALUE ZERO.
000140     03  HI-TOT-DEPTS-PROCESSED    PIC 9(7) COMP VALUE ZERO.
000150     03  HI-TOT-DEPTS-INSERTED     PIC 9(7) COMP VALUE ZERO.
000160     03  HI-TOT-DEPTS-UPDATED      PIC 9(7) COMP VALUE ZERO.
000170     03  HI-TOT-DEPTS-SKIPPED      PIC 9(7) COMP VALUE ZERO.
000180     03  HI-TOT-EMPS-PROCESSED     PIC 9(7) COMP VALUE ZERO.
000190     03  HI-TOT-EMPS-CREATED       PIC 9(7) COMP VALUE ZERO.
000200     03  HI-TOT-EMPS-UPDATED       PIC 9(7) COMP VALUE ZERO.
000210     03  HI-TOT-EMPS-SKIPPED       PIC 9(7) COMP VALUE ZERO.
000220     03  HI-TOT-EMPS-NO-DEPT       PIC 9(7) COMP VALUE ZERO.
000230     03  FILLER                    PIC X(08).
000240*
