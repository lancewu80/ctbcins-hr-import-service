000010* FD FOR THE EMPLOYEE/ACCOUNT MASTER.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050 FD  HI-ACCOUNT-FILE
000060     LABEL RECORDS ARE STANDARD.
000070 COPY "WSHIACC.COB".
000080*
