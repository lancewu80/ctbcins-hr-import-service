000010********************************************
000020*                                          *
000030*  WORKING STORAGE - EMPLOYEE/ACCOUNT     *
000040*     MASTER IN-MEMORY TABLE              *
000050*                                          *
000060*  WORKING STORAGE ONLY - NOT A FILE.
000070*
000080* 22/08/07 VBC - CREATED.  SAME LOAD/SEARCH/REWRITE SUBSTITUTION
000090*                AS THE DEPARTMENT TABLE - SEE WSHIDTB.
000100* 09/03/26 VBC - TICKET HI-118. OCCURS LIMIT RAISED 500 TO 5000.
000110*
000120 01  HI-ACCOUNT-TABLE.
000130     03  HI-ACCT-ENTRY         OCCURS 1 TO 5000 TIMES
000140                                DEPENDING ON HI-ACCOUNT-COUNT
000150                                INDEXED BY HI-ACT-IDX.
000160         05  HI-ACT-ACCT-ID        PIC X(36).
000170         05  HI-ACT-USER-ID        PIC X(36).
000180         05  HI-ACT-IDENTITY-ID    PIC X(36).
000190         05  HI-ACT-LOGIN-NAME     PIC X(20).
000200         05  HI-ACT-EMP-NAME       PIC X(100).
000210         05  HI-ACT-MOBILE         PIC X(20).
000220         05  HI-ACT-PASSWORD       PIC X(50).
000230         05  HI-ACT-DEPT-ID        PIC X(36).
000240     03  HI-ACCOUNT-COUNT      PIC 9(5) COMP VALUE ZERO.
000250     03  FILLER                PIC X(01).
000260*
