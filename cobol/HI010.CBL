000010*****************************************************
000020*                                                   *
000030*             HR MASTER DATA IMPORT                *
000040*         NIGHTLY / ON-DEMAND BATCH JOB            *
000050*                                                   *
000060*****************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*=======================================
000100*
000110 PROGRAM-ID.             HI010.
000120 AUTHOR.                 V B COEN.
000130 INSTALLATION.           APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.           14/06/87.
000150 DATE-COMPILED.
000160 SECURITY.               CONFIDENTIAL - INTERNAL USE
000170                          ONLY.  NOT FOR RELEASE
000180                          OUTSIDE THE COMPANY.
000190*
000200* REMARKS.
000210* READS THE CSV FEED FROM THE OUTSOURCED HR BUREAU,
000220* BUILDS/REFRESHES THE DEPARTMENT HIERARCHY IMPLIED
000230* BY EACH EMPLOYEE'S DASH-SEPARATED DEPARTMENT NAME,
000240* THEN UPSERTS THE EMPLOYEE/ACCOUNT MASTER.  RE-RUN
000250* OF THE SAME FILE RE-SYNCS RATHER THAN DUPLICATES.
000260*
000270* CALLED MODULES.        NONE.  SINGLE STEP JOB.
000280*
000290* FILES USED.
000300*   HI-EXTRACT-FILE      INPUT  - BUREAU CSV FEED.
000310*   HI-DEPARTMENT-FILE   I/O    - DEPT MASTER, REWRITTEN
000320*                                 WHOLE EACH RUN (SEE BA010).
000330*   HI-ACCOUNT-FILE      I/O    - EMPLOYEE/ACCOUNT MASTER,
000340*                                 SAME TREATMENT AS DEPT.
000350*   HI-REPORT-FILE       OUTPUT - RUN CONTROL TOTALS.
000360*
000370* CHANGES:
000380* 14/06/87 VBC -     CREATED AS THE OVERNIGHT PERSONNEL
000390*                    TAPE LOAD, HI000, FOR THE OLD
000400*                    IN-HOUSE PERSONNEL SYSTEM.
000410* 11/02/94 VBC - .01 ADDED POSITION/TITLE/WORKPLACE
000420*                    PASS-THROUGH FOR NEW HR MODULE.
000430* 09/03/99 VBC - .02 Y2K REVIEW.  ALL DATE TEXT FIELDS
000440*                    ALREADY CCYYMMDD, RUN-DATE ACCEPT
000450*                    WIDENED TO 8 DIGITS.  NO OTHER
000460*                    2-DIGIT YEAR HOLDING FOUND.
000470* 22/08/07 VBC - 1.0 RENAMED HI000 TO HI010 AND REBUILT
000480*                    FOR THE NEW OUTSOURCED HR BUREAU
000490*                    CSV FEED REPLACING THE TAPE.  ADDED
000500*                    DEPARTMENT HIERARCHY DERIVATION AND
000510*                    THE ACCOUNT/USER/IDENTITY UPSERT.
000520*                    GNUCOBOL BUILD HAS NO ISAM HANDLER
000530*                    SO DEPT/ACCOUNT MASTERS ARE LOADED
000540*                    WHOLE INTO WORKING STORAGE TABLES
000550*                    AND REWRITTEN WHOLE AT END OF RUN.
000560* 14/03/09 VBC - 1.01 CORRECTED DEPT-MANAGER LITERAL -
000570*                    WAS BEING LEFT BLANK ON UPDATE.
000580* 30/06/11 VBC - 1.02 ENABLED-STATES MADE A WSHIPRM
000590*                    ALLOW-LIST INSTEAD OF HARD "A".
000600* 05/03/26 REQ HI-118 VBC - 1.03
000610*                    TABLE-SIZE LIMITS RAISED (SEE
000620*                    WSHIPRM), DEPT/PARENT CODE WIDENED
000630*                    TO X(200) FOR LONG DASH CHAINS.
000640* 09/03/26 REQ HI-118 VBC - 1.04
000650*                    SURROGATE KEY BUILD REWORKED - WAS
000660*                    RUN-DATE + COUNTER ONLY, NOW ADDS A
000670*                    TYPE LETTER SO ACCT/USER/IDENTITY
000680*                    IDS CANNOT COLLIDE ACROSS TABLES.
000690* 10/08/26 REQ HI-141 VBC - 1.05
000700*                    CODE-BUILD STRING IN DA030 WAS
000710*                    DELIMITED BY SPACE ON BOTH SENDING
000720*                    FIELDS - TRUNCATED DEPT-CODE/PARENT-
000730*                    CODE AT THE FIRST EMBEDDED SPACE IN
000740*                    A SEGMENT (E.G. "HUMAN RESOURCES"),
000750*                    BREAKING THE HIERARCHY CHAIN AND THE
000760*                    EMPLOYEE DEPARTMENT LOOKUP.  NEW
000770*                    ZZ810 RIGHT-LENGTH HELPER USED SO
000780*                    THE JOIN STOPS ONLY AT THE TRUE END
000790*                    OF EACH TRIMMED SEGMENT.
000800*
000810*****************************************************
000820*
000830 ENVIRONMENT              DIVISION.
000840*=======================================
000850*
000860 CONFIGURATION            SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM
000890     CLASS HI-ALPHA-CLASS IS "A" THRU "Z"
000900     UPSI-0 ON STATUS IS HI-RERUN-SWITCH.
000910*
000920 INPUT-OUTPUT             SECTION.
000930 FILE-CONTROL.
000940     COPY "SELHIEXT.COB".
000950     COPY "SELHIDPT.COB".
000960     COPY "SELHIACC.COB".
000970     COPY "SELHIRPT.COB".
000980*
000990 DATA                     DIVISION.
001000*=======================================
001010 FILE                     SECTION.
001020*
001030     COPY "FDHIEXT.COB".
001040     COPY "FDHIDPT.COB".
001050     COPY "FDHIACC.COB".
001060     COPY "FDHIRPT.COB".
001070*
001080 WORKING-STORAGE          SECTION.
001090*=======================================
001100 77  PROG-NAME             PIC X(15) VALUE
001110                            "HI010 (1.05)".
001120*
001130     COPY "WSHIPRM.COB".
001140     COPY "WSHIXTB.COB".
001150     COPY "WSHIDTB.COB".
001160     COPY "WSHIATB.COB".
001170     COPY "WSHITOT.COB".
001180*
001190* FILE STATUS BYTES - ONE PAIR PER SELECT ABOVE.
001200 01  WS-FILE-STATUS-AREA.
001210     03  HI-EXTRACT-STATUS     PIC XX VALUE SPACES.
001220     03  HI-DEPARTMENT-STATUS  PIC XX VALUE SPACES.
001230     03  HI-ACCOUNT-STATUS     PIC XX VALUE SPACES.
001240     03  HI-REPORT-STATUS      PIC XX VALUE SPACES.
001250     03  FILLER                PIC X(08).
001260*
001270* RUN SWITCHES.
001280 01  WS-SWITCHES.
001290     03  WS-EXTRACT-EOF-SW     PIC X VALUE "N".
001300         88  HI-EXTRACT-EOF          VALUE "Y".
001310     03  WS-DEPT-LOAD-EOF-SW   PIC X VALUE "N".
001320         88  HI-DEPARTMENT-EOF       VALUE "Y".
001330     03  WS-ACCT-LOAD-EOF-SW   PIC X VALUE "N".
001340         88  HI-ACCOUNT-EOF          VALUE "Y".
001350     03  WS-DEPT-FOUND-SW      PIC X VALUE "N".
001360         88  HI-DEPT-FOUND           VALUE "Y".
001370         88  HI-DEPT-NOT-FOUND       VALUE "N".
001380     03  WS-ACCT-FOUND-SW      PIC X VALUE "N".
001390         88  HI-ACCT-FOUND           VALUE "Y".
001400         88  HI-ACCT-NOT-FOUND       VALUE "N".
001410     03  FILLER                PIC X(10).
001420*
001430* RUN DATE - USED TO BUILD SURROGATE KEYS (SEE R18
001450 01  WS-RUN-DATE-AREA.
001460     03  WS-RUN-DATE-GROUP.
001470         05  WS-RUN-CC         PIC 99.
001480         05  WS-RUN-YY         PIC 99.
001490         05  WS-RUN-MM         PIC 99.
001500         05  WS-RUN-DD         PIC 99.
001510     03  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP
001520                               PIC 9(8).
001530     03  FILLER                PIC X(10).
001540*
001550* SURROGATE ID BUILD AREA - TYPE LETTER + RUN DATE +
001560* RUN-SCOPED SEQUENCE NUMBER, FLATTENED TO X(36) TO
001570* FIT THE UUID-SHAPED KEY FIELDS IN THE MASTER RECORDS.
001580 01  WS-ID-WORK-AREA.
001590     03  WS-ID-SEQ-NO          PIC 9(7) COMP VALUE ZERO.
001600     03  WS-ID-BUILD.
001610         05  WS-ID-TYPE-CHAR   PIC X.
001620         05  WS-ID-RUN-DATE    PIC 9(8).
001630         05  WS-ID-SEQ-DISPLAY PIC 9(7).
001640         05  FILLER            PIC X(20).
001650     03  WS-ID-BUILD-ALPHA REDEFINES WS-ID-BUILD
001660                               PIC X(36).
001670     03  FILLER                PIC X(05).
001680*
001690* DEPARTMENT NAME SPLIT / CODE BUILD WORK AREA.
001700 01  WS-HIERARCHY-WORK.
001710     03  WS-DEP-NAME-WORK      PIC X(200).
001720     03  WS-SEGMENT-TABLE.
001730         05  WS-SEGMENT-ENTRY OCCURS 10 TIMES.
001740             07  WS-SEGMENT-TEXT   PIC X(200).
001750     03  WS-SEGMENT-COUNT      PIC 9(2) COMP VALUE ZERO.
001760     03  WS-LEVEL-IDX          PIC 9(2) COMP VALUE ZERO.
001770     03  WS-CURRENT-CODE       PIC X(200).
001780     03  WS-PARENT-CODE        PIC X(200).
001790     03  WS-PARENT-LEN         PIC 9(3) COMP VALUE ZERO.
001800     03  WS-SEG-LEN            PIC 9(3) COMP VALUE ZERO.
001810     03  FILLER                PIC X(05).
001820*
001830* LEFT-TRIM WORK AREA (ZZ800 - NO INTRINSIC TRIM
001840* FUNCTION AVAILABLE, SEE ZZ800 BELOW FOR METHOD).
001850 01  WS-TRIM-WORK.
001860     03  WS-TRIM-SOURCE        PIC X(200).
001870     03  WS-TRIM-RESULT        PIC X(200).
001880     03  WS-TRIM-LEAD-COUNT    PIC 9(3) COMP VALUE ZERO.
001890     03  FILLER                PIC X(05).
001900*
001910* RIGHT-LENGTH WORK AREA (ZZ810 - NO INTRINSIC LENGTH
001920* FUNCTION AVAILABLE, SEE ZZ810 BELOW FOR METHOD).  USED
001930* TO STOP THE DA030 CODE-BUILD STRING AT THE TRUE END OF
001940* A TRIMMED SEGMENT, NOT AT ITS FIRST EMBEDDED SPACE.
001950 01  WS-LENGTH-WORK.
001960     03  WS-LEN-SOURCE         PIC X(200).
001970     03  WS-LEN-IDX            PIC 9(3) COMP VALUE ZERO.
001980     03  WS-LEN-RESULT         PIC 9(3) COMP VALUE ZERO.
001990     03  WS-LEN-FOUND-SW       PIC X VALUE "N".
002000         88  WS-LEN-FOUND           VALUE "Y".
002010         88  WS-LEN-NOT-FOUND       VALUE "N".
002020     03  FILLER                PIC X(05).
002030*
002040* HR FILE VALIDITY FILTER WORK AREA.
002050 01  WS-FILTER-WORK.
002060     03  WS-STATE-MATCH-COUNT  PIC 9(2) COMP VALUE ZERO.
002070     03  FILLER                PIC X(05).
002080*
002090* REPORT LINE BUILD AREA - FLATTENED TO MATCH
002100* HI-REPORT-TEXT IN WSHIRPT FOR THE FINAL MOVE.
002110 01  WS-REPORT-LINE-WORK.
002120     03  WS-RL-LABEL           PIC X(40).
002130     03  WS-RL-COUNT           PIC ZZZZZZ9.
002140     03  FILLER                PIC X(25).
002150 01  WS-REPORT-LINE-ALT REDEFINES WS-REPORT-LINE-WORK
002160                               PIC X(72).
002170*
002180*****************************************************
002190*
002200 PROCEDURE                DIVISION.
002210*=======================================
002220*
002230* AA000 IS THE WHOLE RUN, TOP TO BOTTOM - THERE IS NO
002240* OTHER ENTRY POINT AND NO RESTART/CHECKPOINT LOGIC, SO
002250* A RE-RUN OF THE SAME EXTRACT FILE MUST BE IDEMPOTENT
002260* (SEE THE UPSERT-BY-CODE LOGIC IN DA040/EA010).
002270 AA000-MAIN-PROCESS           SECTION.
002280 AA000-START.
002290     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
002300*    BOTH MASTERS ARE PULLED WHOLE INTO WORKING STORAGE
002310*    BEFORE THE FEED IS TOUCHED - SEE BA010/BA020 REMARK.
002320     PERFORM  BA010-LOAD-DEPT-TABLE THRU BA010-EXIT.
002330     PERFORM  BA020-LOAD-ACCT-TABLE THRU BA020-EXIT.
002340*    HEADER LINE OF THE BUREAU'S CSV IS ONE BLIND READ,
002350*    THEN EVERY DATA LINE IS FILTERED IN CA020 UNTIL EOF.
002360     PERFORM  CA010-SKIP-HEADER THRU CA010-EXIT.
002370     PERFORM  CA020-FILTER-ROW THRU CA020-EXIT
002380              UNTIL HI-EXTRACT-EOF.
002390*    R3 - AN EMPTY FEED (OR ONE WHERE EVERY ROW FAILS
002400*    R1) STILL PRODUCES THE MASTERS AND THE REPORT, JUST
002410*    WITH NOTHING CHANGED - SKIP STRAIGHT TO THE REWRITE.
002420     IF       HI-VALID-ROW-COUNT = ZERO
002430              GO TO AA000-NO-VALID-ROWS
002440     END-IF.
002450*    ALL DEPARTMENTS MUST BE FULLY UPSERTED BEFORE ANY
002460*    EMPLOYEE LOOKUP RUNS (R13) - OTHERWISE AN EMPLOYEE
002470*    ROW COULD MISS A DEPARTMENT DERIVED FROM A LATER
002480*    ROW IN THE SAME FILE.  HENCE TWO SEPARATE LOOPS.
002490     PERFORM  DA010-PROCESS-ONE-DEPT THRU DA010-EXIT
002500              VARYING HI-DLT-IDX FROM 1 BY 1
002510              UNTIL HI-DLT-IDX > HI-DEPT-LIST-COUNT.
002520     PERFORM  EA010-PROCESS-ONE-EMP THRU EA010-EXIT
002530              VARYING HI-VRT-IDX FROM 1 BY 1
002540              UNTIL HI-VRT-IDX > HI-VALID-ROW-COUNT.
002550* THE ZERO-VALID-ROWS BRANCH REJOINS HERE - MASTERS ARE
002560* REWRITTEN AND THE REPORT IS WRITTEN REGARDLESS.
002570 AA000-NO-VALID-ROWS.
002580     PERFORM  FA010-REWRITE-DEPT-FILE THRU FA010-EXIT.
002590     PERFORM  FA020-REWRITE-ACCT-FILE THRU FA020-EXIT.
002600     PERFORM  ZZ900-WRITE-REPORT THRU ZZ900-EXIT.
002610*    DEPT/ACCOUNT MASTERS WERE ALREADY CLOSED BY FA010/
002620*    FA020 ABOVE - AA020 ONLY HAS THE EXTRACT AND REPORT
002630*    FILES LEFT TO CLOSE.
002640     PERFORM  AA020-CLOSE-FILES THRU AA020-EXIT.
002650     STOP     RUN.
002660 AA000-EXIT.
002670     EXIT.
002680*
002690* THE RUN-DATE GOES ON EVERY LINE OF THE CONTROL-TOTAL
002700* REPORT (ZZ900) - PULLED ONCE HERE SO ALL OF IT PRINTS
002710* THE SAME DATE EVEN IF THE JOB CROSSES MIDNIGHT.
002720 AA010-OPEN-FILES             SECTION.
002730 AA010-START.
002740     ACCEPT   WS-RUN-DATE-GROUP FROM DATE YYYYMMDD.
002750     OPEN     INPUT  HI-EXTRACT-FILE.
002760     OPEN     INPUT  HI-DEPARTMENT-FILE.
002770     OPEN     INPUT  HI-ACCOUNT-FILE.
002780     OPEN     OUTPUT HI-REPORT-FILE.
002790 AA010-EXIT.
002800     EXIT.
002810*
002820* THE DEPT AND ACCOUNT MASTERS ARE CLOSED FOR INPUT AT
002830* THE END OF BA010/BA020 (BELOW) ONCE THEY ARE LOADED,
002840* AND RE-OPENED FOR OUTPUT IN FA010/FA020 WHEN THE WHOLE
002850* TABLE IS WRITTEN BACK - SO ONLY THE EXTRACT AND REPORT
002860* FILES REMAIN OPEN TO BE CLOSED HERE AT RUN-END.
002870 AA020-CLOSE-FILES            SECTION.
002880 AA020-START.
002890     CLOSE    HI-EXTRACT-FILE.
002900     CLOSE    HI-REPORT-FILE.
002910 AA020-EXIT.
002920     EXIT.
002930*
002940* BA010/BA020 - LOAD THE DEPT AND ACCOUNT MASTERS
002950* WHOLE INTO WORKING STORAGE - SEE CHANGE 22/08/07.
002960* THE OLD ISAM VERSION OF THIS JOB RE-READ THE MASTER
002970* FOR EVERY EXTRACT ROW; THIS TABLE METHOD DOES ONE PASS
002980* OF EACH MASTER AND HOLDS EVERYTHING IN AN OCCURS TABLE
002990* FOR THE REST OF THE RUN (SEE HI-MAX-DEPT-ROWS/
003000* HI-MAX-ACCT-ROWS IN WSHIPRM FOR THE HARD CEILING).
003010 BA010-LOAD-DEPT-TABLE        SECTION.
003020 BA010-START.
003030     PERFORM  BA011-LOAD-ONE-DEPT THRU BA011-EXIT
003040              UNTIL HI-DEPARTMENT-EOF.
003050     CLOSE    HI-DEPARTMENT-FILE.
003060 BA010-EXIT.
003070     EXIT.
003080*
003090* ONE MASTER ROW IN, ONE TABLE ENTRY OUT.  ROWS PAST
003100* HI-MAX-DEPT-ROWS ARE SILENTLY DROPPED FROM THE TABLE -
003110* THE MASTER FILE ITSELF IS UNTOUCHED UNTIL FA010 REWRITES
003120* IT FROM WHATEVER IS IN THE TABLE AT THAT POINT.
003130 BA011-LOAD-ONE-DEPT          SECTION.
003140 BA011-START.
003150     READ     HI-DEPARTMENT-FILE
003160              AT END
003170                 SET  HI-DEPARTMENT-EOF TO TRUE
003180                 GO TO BA011-EXIT
003190     END-READ.
003200     IF       HI-DEPT-COUNT >= HI-MAX-DEPT-ROWS
003210              GO TO BA011-EXIT
003220     END-IF.
003230     ADD      1 TO HI-DEPT-COUNT.
003240     SET      HI-DPT-IDX TO HI-DEPT-COUNT.
003250*    STRAIGHT FIELD-FOR-FIELD COPY OF THE MASTER RECORD
003260*    INTO THE MATCHING OCCURS-TABLE ENTRY - NO EDITING.
003270     MOVE     HI-DEPT-ID          TO
003280              HI-DPT-ID (HI-DPT-IDX).
003290     MOVE     HI-DEPT-NAME        TO
003300              HI-DPT-NAME (HI-DPT-IDX).
003310     MOVE     HI-DEPT-FULLNAME    TO
003320              HI-DPT-FULLNAME (HI-DPT-IDX).
003330     MOVE     HI-DEPT-CODE        TO
003340              HI-DPT-CODE (HI-DPT-IDX).
003350*    MANAGER IS ALWAYS THE FIXED LITERAL IN WSHIPRM ON
003360*    THIS MASTER - THERE IS NO PER-DEPARTMENT MANAGER
003370*    NAME COMING FROM THE FEED (SEE DA050/DA060).
003380     MOVE     HI-DEPT-MANAGER     TO
003390              HI-DPT-MANAGER (HI-DPT-IDX).
003400*    PARENT-CODE IS THE COMPOSED CODE OF THE LEVEL ABOVE
003410*    THIS ONE, OR SPACES FOR A LEVEL-1 ROOT DEPARTMENT.
003420     MOVE     HI-DEPT-PARENT-CODE TO
003430              HI-DPT-PARENT-CODE (HI-DPT-IDX).
003440     MOVE     HI-DEPT-DESCRIPTION TO
003450              HI-DPT-DESCRIPTION (HI-DPT-IDX).
003460*    TREE-LEVEL IS THE 1-BASED DEPTH USED BY EA030's
003470*    UPDATE-LEVEL-CEILING TEST.
003480     MOVE     HI-DEPT-TREE-LEVEL  TO
003490              HI-DPT-TREE-LEVEL (HI-DPT-IDX).
003500 BA011-EXIT.
003510     EXIT.
003520*
003530 BA020-LOAD-ACCT-TABLE        SECTION.
003540 BA020-START.
003550     PERFORM  BA021-LOAD-ONE-ACCT THRU BA021-EXIT
003560              UNTIL HI-ACCOUNT-EOF.
003570     CLOSE    HI-ACCOUNT-FILE.
003580 BA020-EXIT.
003590     EXIT.
003600*
003610* SAME PATTERN AS BA011 - ONE MASTER ROW, ONE TABLE
003620* ENTRY, ROWS PAST HI-MAX-ACCT-ROWS SILENTLY DROPPED.
003630 BA021-LOAD-ONE-ACCT          SECTION.
003640 BA021-START.
003650     READ     HI-ACCOUNT-FILE
003660              AT END
003670                 SET  HI-ACCOUNT-EOF TO TRUE
003680                 GO TO BA021-EXIT
003690     END-READ.
003700     IF       HI-ACCOUNT-COUNT >= HI-MAX-ACCT-ROWS
003710              GO TO BA021-EXIT
003720     END-IF.
003730     ADD      1 TO HI-ACCOUNT-COUNT.
003740     SET      HI-ACT-IDX TO HI-ACCOUNT-COUNT.
003750*    THREE SEPARATE SURROGATE KEYS RIDE ON ONE FLAT ROW -
003760*    ACCOUNT, USER AND IDENTITY-LINK - LEFT OVER FROM THE
003770*    BUREAU'S OWN THREE-TABLE MODEL, FLATTENED HERE (SEE
003780*    WSHIACC).
003790     MOVE     HI-ACCT-ID          TO
003800              HI-ACT-ACCT-ID (HI-ACT-IDX).
003810     MOVE     HI-USER-ID          TO
003820              HI-ACT-USER-ID (HI-ACT-IDX).
003830     MOVE     HI-IDENTITY-ID      TO
003840              HI-ACT-IDENTITY-ID (HI-ACT-IDX).
003850*    LOGIN-NAME IS THE WORKCARD - THE MATCH KEY AGAINST
003860*    THE FEED, TESTED IN EA010.
003870     MOVE     HI-LOGIN-NAME       TO
003880              HI-ACT-LOGIN-NAME (HI-ACT-IDX).
003890     MOVE     HI-ACC-EMP-NAME     TO
003900              HI-ACT-EMP-NAME (HI-ACT-IDX).
003910     MOVE     HI-ACC-MOBILE       TO
003920              HI-ACT-MOBILE (HI-ACT-IDX).
003930     MOVE     HI-ACC-PASSWORD     TO
003940              HI-ACT-PASSWORD (HI-ACT-IDX).
003950     MOVE     HI-ACC-DEPT-ID      TO
003960              HI-ACT-DEPT-ID (HI-ACT-IDX).
003970 BA021-EXIT.
003980     EXIT.
003990*
004000* CA010/CA020 - HR FILE VALIDITY FILTER (R1-R3).
004010* CA010 IS A ONE-SHOT BLIND READ OF THE COLUMN-HEADER
004020* LINE THE BUREAU ALWAYS PUTS FIRST - IT IS NEVER LOOKED
004030* AT, JUST STEPPED PAST.  A ONE-LINE (HEADER ONLY) FEED
004040* HITS EOF HERE, WHICH CA020's LOOP HANDLES CORRECTLY.
004050 CA010-SKIP-HEADER            SECTION.
004060 CA010-START.
004070     READ     HI-EXTRACT-FILE
004080              AT END
004090                 SET  HI-EXTRACT-EOF TO TRUE
004100     END-READ.
004110 CA010-EXIT.
004120     EXIT.
004130*
004140 CA020-FILTER-ROW             SECTION.
004150 CA020-START.
004160     READ     HI-EXTRACT-FILE
004170              AT END
004180                 SET  HI-EXTRACT-EOF TO TRUE
004190                 GO TO CA020-EXIT
004200     END-READ.
004210     ADD      1 TO HI-TOT-ROWS-READ.
004220*    HI-STATE-NO IS ONE CHARACTER - COUNT HOW MANY TIMES
004230*    IT OCCURS INSIDE THE ENABLED-STATES LIST (WSHIPRM)
004240*    RATHER THAN TEST EACH LETTER OF THE LIST BY HAND.
004250*    ZERO HITS MEANS THE ROW'S STATE IS NOT ON THE LIST.
004260     MOVE     ZERO TO WS-STATE-MATCH-COUNT.
004270     INSPECT  HI-ENABLED-STATES TALLYING
004280              WS-STATE-MATCH-COUNT FOR ALL HI-STATE-NO.
004290*    R1/R2 - DEPT CODE, EMPLOYEE NAME AND A RECOGNISED
004300*    STATE ARE ALL MANDATORY; ANY ONE MISSING REJECTS
004310*    THE WHOLE ROW AND BUMPS THE REJECTED COUNTER (R3)
004320*    RATHER THAN HALTING THE RUN.
004330     IF       HI-DEP-CODE = SPACES
004340        OR    HI-EMP-NAME = SPACES
004350        OR    HI-STATE-NO = SPACE
004360        OR    WS-STATE-MATCH-COUNT = ZERO
004370              ADD  1 TO HI-TOT-ROWS-REJECTED
004380              GO TO CA020-EXIT
004390     END-IF.
004400*    TABLE CEILING GUARD - PAST THIS MANY VALID ROWS THE
004410*    REST OF THE FEED IS SIMPLY NOT KEPT (NOT COUNTED AS
004420*    REJECTED EITHER - IT NEVER REACHED THE VALIDITY TEST).
004430     IF       HI-VALID-ROW-COUNT >= HI-MAX-EXTRACT-ROWS
004440              GO TO CA020-EXIT
004450     END-IF.
004460*    TWO COUNTERS FOR THE SAME EVENT - HI-TOT-ROWS-VALID
004470*    NEVER STOPS GROWING AND FEEDS THE REPORT; HI-VALID-
004480*    ROW-COUNT IS THE TABLE'S OWN OCCURS INDEX CEILING AND
004490*    IS TESTED ABOVE, NOT JUST COUNTED.
004500     ADD      1 TO HI-TOT-ROWS-VALID.
004510     ADD      1 TO HI-VALID-ROW-COUNT.
004520     SET      HI-VRT-IDX TO HI-VALID-ROW-COUNT.
004530*    THE FIVE FIELDS THE REST OF THE RUN NEEDS OFF THIS
004540*    ROW ARE COPIED INTO THE VALID-ROW TABLE ENTRY - THE
004550*    EXTRACT RECORD ITSELF IS OVERWRITTEN ON THE NEXT READ.
004560     MOVE     HI-DEP-CODE TO
004570              HI-VRT-DEP-CODE (HI-VRT-IDX).
004580     MOVE     HI-DEP-NAME TO
004590              HI-VRT-DEP-NAME (HI-VRT-IDX).
004600     MOVE     HI-EMP-NAME TO
004610              HI-VRT-EMP-NAME (HI-VRT-IDX).
004620     MOVE     HI-WORKCARD TO
004630              HI-VRT-WORKCARD (HI-VRT-IDX).
004640     MOVE     HI-MOBILE   TO
004650              HI-VRT-MOBILE (HI-VRT-IDX).
004660     PERFORM  CA040-DEDUP-DEPT-CODE THRU CA040-EXIT.
004670 CA020-EXIT.
004680     EXIT.
004690*
004700* CA040 - KEEP ONE REPRESENTATIVE ROW PER DISTINCT
004710* DEP-CODE (R4) - FIRST ROW SEEN FOR THE CODE WINS.
004720 CA040-DEDUP-DEPT-CODE        SECTION.
004730 CA040-START.
004740*    SEARCH RUNS THE LIST BUILT SO FAR THIS RUN LOOKING
004750*    FOR A MATCHING DEP-CODE.  A MATCH MEANS SOME EARLIER
004760*    ROW ALREADY REPRESENTS THIS CODE - CONTINUE DOES
004770*    NOTHING, LEAVING THAT EARLIER ROW'S NAME IN CHARGE.
004780     SET      HI-DLT-IDX TO 1.
004790     SEARCH   HI-DEPT-LIST-ENTRY
004800              AT END
004810*                NO MATCH FOUND - THIS IS A NEW CODE FOR
004820*                THE RUN, SO IT GETS ITS OWN LIST ENTRY,
004830*                SUBJECT TO THE SAME MAX-DEPT-ROWS CEILING
004840*                AS THE MASTER TABLE ITSELF.
004850                 IF   HI-DEPT-LIST-COUNT <
004860                      HI-MAX-DEPT-ROWS
004870                      ADD  1 TO HI-DEPT-LIST-COUNT
004880                      SET  HI-DLT-IDX TO
004890                           HI-DEPT-LIST-COUNT
004900                      MOVE HI-DEP-CODE TO
004910                           HI-DL-CODE (HI-DLT-IDX)
004920                      MOVE HI-DEP-NAME TO
004930                           HI-DL-NAME (HI-DLT-IDX)
004940                 END-IF
004950              WHEN  HI-DL-CODE (HI-DLT-IDX) =
004960                    HI-DEP-CODE
004970                 CONTINUE
004980     END-SEARCH.
004990 CA040-EXIT.
005000     EXIT.
005010*
005020* DA010-DA060 - DEPARTMENT DERIVATION & UPSERT
005030* (R4-R11).  ONE PASS PER DISTINCT DEP-CODE.
005040 DA010-PROCESS-ONE-DEPT       SECTION.
005050 DA010-START.
005060     ADD      1 TO HI-TOT-DEPTS-PROCESSED.
005070*    A BLANK DEP-NAME ON THE DEDUPED LIST HAS NOTHING TO
005080*    SPLIT OR CODE - COUNT IT SKIPPED AND MOVE ON, NO
005090*    DEPARTMENT ROW IS TOUCHED FOR THIS ENTRY.
005100     IF       HI-DL-NAME (HI-DLT-IDX) = SPACES
005110              ADD  1 TO HI-TOT-DEPTS-SKIPPED
005120              GO TO DA010-EXIT
005130     END-IF.
005140     MOVE     HI-DL-NAME (HI-DLT-IDX) TO
005150              WS-DEP-NAME-WORK.
005160     PERFORM  DA020-SPLIT-SEGMENTS THRU DA020-EXIT.
005170*    ONE HIERARCHY LEVEL PER DASH-SEPARATED SEGMENT -
005180*    "SALES-EAST-RETAIL" UPSERTS THREE ROWS (SALES,
005190*    SALES-EAST, SALES-EAST-RETAIL), PARENT CODE CARRIED
005200*    FORWARD FROM THE ONE BEFORE IT (R6).
005210     MOVE     SPACES TO WS-CURRENT-CODE.
005220     MOVE     SPACES TO WS-PARENT-CODE.
005230     PERFORM  DA030-PROCESS-ONE-LEVEL THRU DA030-EXIT
005240              VARYING WS-LEVEL-IDX FROM 1 BY 1
005250              UNTIL WS-LEVEL-IDX > WS-SEGMENT-COUNT.
005260 DA010-EXIT.
005270     EXIT.
005280*
005290* DA020 - SPLIT DEP-NAME ON "-" (R5).  A NAIVE SPLIT
005300* IS KEPT DELIBERATELY - EMPTY SEGMENTS FROM A
005310* LEADING/TRAILING/DOUBLED DASH BECOME THEIR OWN LEVEL,
005320* SAME AS THE SOURCE SYSTEM'S BEHAVIOUR (SEE HI-118
005330* SPEC NOTES, NOT SIMPLIFIED HERE).
005340 DA020-SPLIT-SEGMENTS         SECTION.
005350 DA020-START.
005360     MOVE     ZERO TO WS-SEGMENT-COUNT.
005370     MOVE     SPACES TO WS-SEGMENT-TABLE.
005380*    ONE INTO-TARGET PER TABLE SLOT, UP TO THE 10-DEEP
005390*    WS-SEGMENT-ENTRY OCCURS LIMIT - UNSTRING HAS NO
005400*    VARIABLE-COUNT INTO CLAUSE, SO EVERY POSSIBLE SLOT
005410*    HAS TO BE NAMED HERE WHETHER THE NAME IS THAT DEEP
005420*    OR NOT.  TALLYING IN TELLS US HOW MANY WERE ACTUALLY
005430*    FILLED.
005440     UNSTRING WS-DEP-NAME-WORK DELIMITED BY "-"
005450              INTO WS-SEGMENT-TEXT (1)
005460                   WS-SEGMENT-TEXT (2)
005470                   WS-SEGMENT-TEXT (3)
005480                   WS-SEGMENT-TEXT (4)
005490                   WS-SEGMENT-TEXT (5)
005500                   WS-SEGMENT-TEXT (6)
005510                   WS-SEGMENT-TEXT (7)
005520                   WS-SEGMENT-TEXT (8)
005530                   WS-SEGMENT-TEXT (9)
005540                   WS-SEGMENT-TEXT (10)
005550              TALLYING IN WS-SEGMENT-COUNT
005560     END-UNSTRING.
005570*    A NAME WITH MORE DASHES THAN THE TABLE HAS ROOM FOR
005580*    IS TRUNCATED TO THE CEILING RATHER THAN OVERFLOWING
005590*    WS-SEGMENT-ENTRY - THE EXTRA TRAILING SEGMENTS ARE
005600*    SIMPLY NEVER PROCESSED INTO LEVELS.
005610     IF       WS-SEGMENT-COUNT > HI-MAX-SEG-LEVELS
005620              MOVE HI-MAX-SEG-LEVELS TO
005630                   WS-SEGMENT-COUNT
005640     END-IF.
005650     PERFORM  DA021-TRIM-ONE-SEGMENT THRU DA021-EXIT
005660              VARYING WS-LEVEL-IDX FROM 1 BY 1
005670              UNTIL WS-LEVEL-IDX > WS-SEGMENT-COUNT.
005680 DA020-EXIT.
005690     EXIT.
005700*
005710* UNSTRING LEAVES A LEADING BLANK ON ANY SEGMENT THAT HAD
005720* SPACE AFTER ITS DASH (E.G. "SALES - EAST") - LEFT-TRIM
005730* EACH SEGMENT SO THE STORED CODE/NAME DOES NOT CARRY IT.
005740 DA021-TRIM-ONE-SEGMENT       SECTION.
005750 DA021-START.
005760     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
005770              WS-TRIM-SOURCE.
005780     PERFORM  ZZ800-LEFT-TRIM THRU ZZ800-EXIT.
005790     MOVE     WS-TRIM-RESULT TO
005800              WS-SEGMENT-TEXT (WS-LEVEL-IDX).
005810 DA021-EXIT.
005820     EXIT.
005830*
005840* DA030 - BUILD CURRENT-CODE/PARENT-CODE FOR THIS
005850* LEVEL (R6, R7) THEN UPSERT THE LEVEL (DA040).  THE
005860* JOIN USES ZZ810 RIGHT-LENGTHS, NOT DELIMITED BY SPACE
005870* - A SEGMENT WITH AN EMBEDDED SPACE (E.G. "HUMAN
005880* RESOURCES") MUST NOT BE CUT AT ITS FIRST WORD.  SEE
005890* REQ HI-141 BELOW.
005900 DA030-PROCESS-ONE-LEVEL      SECTION.
005910 DA030-START.
005920*    LEVEL 1 HAS NO PARENT - ITS CODE IS SIMPLY THE FIRST
005930*    SEGMENT, UNJOINED.  EVERY DEEPER LEVEL GOES THROUGH
005940*    DA031 TO JOIN ONTO THE CODE BUILT FOR THE LEVEL
005950*    ABOVE IT (CARRIED IN WS-CURRENT-CODE FROM THE LAST
005960*    PASS THROUGH DA030's VARYING LOOP IN DA010).
005970     IF       WS-LEVEL-IDX = 1
005980              MOVE SPACES TO WS-PARENT-CODE
005990              MOVE SPACES TO WS-CURRENT-CODE
006000              MOVE WS-SEGMENT-TEXT (1) TO
006010                   WS-CURRENT-CODE
006020     ELSE
006030              PERFORM DA031-BUILD-CODE THRU DA031-EXIT
006040     END-IF.
006050*    WHETHER THIS LEVEL ALREADY EXISTS ON THE MASTER OR
006060*    NOT IS DECIDED FRESH FOR EVERY LEVEL, EVERY ROW.
006070     PERFORM  DA040-UPSERT-ONE-LEVEL THRU DA040-EXIT.
006080 DA030-EXIT.
006090     EXIT.
006100*
006110* DA031 - JOIN PARENT-CODE "-" SEGMENT-TEXT ON THEIR
006120* TRUE (RIGHT-TRIMMED) LENGTHS.  A ZERO LENGTH ON EITHER
006130* SIDE (BLANK ROOT SEGMENT OR AN EMPTY SEGMENT FROM A
006140* LEADING/TRAILING/DOUBLED DASH) IS STRUNG AS A NULL
006150* STRING OPERAND, NOT REFERENCE-MODIFIED AT LENGTH ZERO.
006160 DA031-BUILD-CODE            SECTION.
006170 DA031-START.
006180*    THE CODE BUILT FOR THE LEVEL ABOVE THIS ONE BECOMES
006190*    THIS LEVEL'S PARENT - CURRENT-CODE IS CLEARED SO THE
006200*    STRING BELOW REBUILDS IT FRESH.
006210     MOVE     WS-CURRENT-CODE TO WS-PARENT-CODE.
006220     MOVE     SPACES TO WS-CURRENT-CODE.
006230*    TRUE LENGTHS OF BOTH SIDES OF THE JOIN, COMPUTED
006240*    ONCE EACH, RATHER THAN LEANING ON DELIMITED BY SPACE
006250*    (THE HI-141 BUG) OR AN INTRINSIC LENGTH FUNCTION.
006260     MOVE     WS-PARENT-CODE TO WS-LEN-SOURCE.
006270     PERFORM  ZZ810-RIGHT-LENGTH THRU ZZ810-EXIT.
006280     MOVE     WS-LEN-RESULT TO WS-PARENT-LEN.
006290     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO WS-LEN-SOURCE.
006300     PERFORM  ZZ810-RIGHT-LENGTH THRU ZZ810-EXIT.
006310     MOVE     WS-LEN-RESULT TO WS-SEG-LEN.
006320*    FOUR-WAY BRANCH ON WHICH SIDE, IF EITHER, IS EMPTY -
006330*    A ZERO-LENGTH SIDE MUST NEVER BE REFERENCE-MODIFIED
006340*    AS (1:0), SO EACH CASE IS STRUNG WITHOUT TOUCHING THE
006350*    EMPTY SIDE AT ALL.
006360     IF       WS-PARENT-LEN = ZERO AND WS-SEG-LEN = ZERO
006370*             BOTH SIDES BLANK (BACK-TO-BACK DASHES) -
006380*             THE CODE FOR THIS LEVEL IS JUST THE DASH.
006390              MOVE "-" TO WS-CURRENT-CODE
006400     ELSE
006410     IF       WS-PARENT-LEN = ZERO
006420*             BLANK ROOT SEGMENT (LEADING DASH) - CODE IS
006430*             DASH PLUS THIS SEGMENT, NO PARENT TEXT.
006440              STRING "-" DELIMITED BY SIZE
006450                     WS-SEGMENT-TEXT (WS-LEVEL-IDX)(1:WS-SEG-LEN)
006460                        DELIMITED BY SIZE
006470                     INTO WS-CURRENT-CODE
006480              END-STRING
006490     ELSE
006500     IF       WS-SEG-LEN = ZERO
006510*             TRAILING/DOUBLED DASH LEFT THIS SEGMENT
006520*             BLANK - CODE IS PARENT CODE PLUS DASH, NO
006530*             SEGMENT TEXT.
006540              STRING WS-PARENT-CODE (1:WS-PARENT-LEN)
006550                        DELIMITED BY SIZE
006560                     "-" DELIMITED BY SIZE
006570                     INTO WS-CURRENT-CODE
006580              END-STRING
006590     ELSE
006600*             THE ORDINARY CASE - PARENT, DASH, SEGMENT,
006610*             EACH SLICED TO ITS OWN TRUE LENGTH.
006620              STRING WS-PARENT-CODE (1:WS-PARENT-LEN)
006630                        DELIMITED BY SIZE
006640                     "-" DELIMITED BY SIZE
006650                     WS-SEGMENT-TEXT (WS-LEVEL-IDX)(1:WS-SEG-LEN)
006660                        DELIMITED BY SIZE
006670                     INTO WS-CURRENT-CODE
006680              END-STRING
006690     END-IF
006700     END-IF
006710     END-IF.
006720 DA031-EXIT.
006730     EXIT.
006740*
006750* DA040 - EXISTENCE TEST BY EXACT DEPT-CODE MATCH
006760* (R8) THEN ROUTE TO INSERT OR UPDATE.
006770* THE MATCH IS ON THE FULL COMPOSED CODE (E.G.
006780* "SALES-EAST"), NOT ON NAME - TWO DIFFERENT BRANCHES
006790* CAN SHARE A LEAF NAME AS LONG AS THEIR PARENT DIFFERS.
006800 DA040-UPSERT-ONE-LEVEL       SECTION.
006810 DA040-START.
006820     SET      HI-DEPT-NOT-FOUND TO TRUE.
006830     SET      HI-DPT-IDX TO 1.
006840     SEARCH   HI-DEPT-ENTRY
006850              AT END
006860                 SET  HI-DEPT-NOT-FOUND TO TRUE
006870              WHEN  HI-DPT-CODE (HI-DPT-IDX) =
006880                    WS-CURRENT-CODE
006890                 SET  HI-DEPT-FOUND TO TRUE
006900     END-SEARCH.
006910     IF       HI-DEPT-NOT-FOUND
006920              PERFORM DA050-INSERT-ONE-DEPT
006930                      THRU DA050-EXIT
006940     ELSE
006950              PERFORM DA060-UPDATE-ONE-DEPT
006960                      THRU DA060-EXIT
006970     END-IF.
006980 DA040-EXIT.
006990     EXIT.
007000*
007010* DA050 - INSERT PATH (R9-R11).  NAME/FULLNAME/
007020* DESCRIPTION ALL EQUAL THE TRIMMED SEGMENT TEXT (R10).
007030 DA050-INSERT-ONE-DEPT        SECTION.
007040 DA050-START.
007050     IF       HI-DEPT-COUNT >= HI-MAX-DEPT-ROWS
007060              GO TO DA050-EXIT
007070     END-IF.
007080     ADD      1 TO HI-DEPT-COUNT.
007090     SET      HI-DPT-IDX TO HI-DEPT-COUNT.
007100*    "D" MARKS THE GENERATED ID AS A DEPARTMENT ID - SEE
007110*    ZZ850 FOR THE FOUR LETTERS THIS JOB USES (D/A/U/I).
007120     MOVE     "D" TO WS-ID-TYPE-CHAR.
007130     PERFORM  ZZ850-GENERATE-ID THRU ZZ850-EXIT.
007140     MOVE     WS-ID-BUILD-ALPHA TO
007150              HI-DPT-ID (HI-DPT-IDX).
007160     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007170              HI-DPT-NAME (HI-DPT-IDX).
007180     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007190              HI-DPT-FULLNAME (HI-DPT-IDX).
007200     MOVE     WS-CURRENT-CODE TO
007210              HI-DPT-CODE (HI-DPT-IDX).
007220     MOVE     HI-DEPT-MANAGER-LIT TO
007230              HI-DPT-MANAGER (HI-DPT-IDX).
007240     MOVE     WS-PARENT-CODE TO
007250              HI-DPT-PARENT-CODE (HI-DPT-IDX).
007260     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007270              HI-DPT-DESCRIPTION (HI-DPT-IDX).
007280*    TREE-LEVEL IS SIMPLY THE 1-BASED POSITION OF THIS
007290*    SEGMENT IN THE DASH-SPLIT NAME - LEVEL 1 IS A TOP
007300*    ROOT DEPARTMENT, EVERY DASH ADDS ONE MORE LEVEL DEEP.
007310     MOVE     WS-LEVEL-IDX TO
007320              HI-DPT-TREE-LEVEL (HI-DPT-IDX).
007330     ADD      1 TO HI-TOT-DEPTS-INSERTED.
007340 DA050-EXIT.
007350     EXIT.
007360*
007370* DA060 - UPDATE PATH.  MANAGER IS RE-APPLIED EVERY
007380* TIME (R9) - NOT JUST SET ON INSERT.  CODE AND ID
007390* ARE LEFT UNCHANGED.
007400 DA060-UPDATE-ONE-DEPT        SECTION.
007410 DA060-START.
007420*    NAME/FULLNAME/DESCRIPTION ARE ALL RE-DERIVED FROM
007430*    THE SEGMENT TEXT EVERY RUN, SAME AS ON INSERT - A
007440*    DEPARTMENT RENAMED IN A LATER FEED PICKS UP THE NEW
007450*    TEXT HERE RATHER THAN KEEPING WHATEVER WAS STORED
007460*    THE FIRST TIME IT WAS SEEN.
007470     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007480              HI-DPT-NAME (HI-DPT-IDX).
007490     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007500              HI-DPT-FULLNAME (HI-DPT-IDX).
007510     MOVE     HI-DEPT-MANAGER-LIT TO
007520              HI-DPT-MANAGER (HI-DPT-IDX).
007530     MOVE     WS-PARENT-CODE TO
007540              HI-DPT-PARENT-CODE (HI-DPT-IDX).
007550     MOVE     WS-SEGMENT-TEXT (WS-LEVEL-IDX) TO
007560              HI-DPT-DESCRIPTION (HI-DPT-IDX).
007570*    THE ID (SURROGATE KEY) AND THE CODE ITSELF ARE
007580*    DELIBERATELY NOT IN THIS LIST - THEY WERE THE SEARCH
007590*    KEY THAT GOT US HERE (DA040) AND NEVER CHANGE ONCE SET.
007600     MOVE     WS-LEVEL-IDX TO
007610              HI-DPT-TREE-LEVEL (HI-DPT-IDX).
007620     ADD      1 TO HI-TOT-DEPTS-UPDATED.
007630 DA060-EXIT.
007640     EXIT.
007650*
007660* EA010-EA040 - EMPLOYEE UPSERT (R12-R19).  ONE
007670* PASS PER VALID ROW, NO DEDUP.
007680 EA010-PROCESS-ONE-EMP        SECTION.
007690 EA010-START.
007700     ADD      1 TO HI-TOT-EMPS-PROCESSED.
007710*    R12 - WORKCARD (LOGIN NAME) IS THE MATCH KEY BETWEEN
007720*    THE FEED AND THE ACCOUNT MASTER.  A BLANK WORKCARD
007730*    CANNOT BE MATCHED OR CREATED AGAINST, SO THE ROW IS
007740*    SKIPPED HERE, BEFORE EITHER LOOKUP BELOW RUNS.
007750     IF       HI-VRT-WORKCARD (HI-VRT-IDX) = SPACES
007760              ADD  1 TO HI-TOT-EMPS-SKIPPED
007770              GO TO EA010-EXIT
007780     END-IF.
007790*    R13 - DOES AN ACCOUNT ALREADY EXIST FOR THIS
007800*    WORKCARD?  THIS ALONE DECIDES CREATE VS UPDATE BELOW.
007810     SET      HI-ACCT-NOT-FOUND TO TRUE.
007820     SET      HI-ACT-IDX TO 1.
007830     SEARCH   HI-ACCT-ENTRY
007840              AT END
007850                 SET  HI-ACCT-NOT-FOUND TO TRUE
007860              WHEN  HI-ACT-LOGIN-NAME (HI-ACT-IDX) =
007870                    HI-VRT-WORKCARD (HI-VRT-IDX)
007880                 SET  HI-ACCT-FOUND TO TRUE
007890     END-SEARCH.
007900*    R14 - DOES THE FEED'S DEPARTMENT CODE (THE LEAF
007910*    LEVEL CODE BUILT IN DA010-DA060 EARLIER IN THIS RUN)
007920*    RESOLVE TO A ROW ON THE DEPARTMENT MASTER?  RESULT
007930*    FEEDS BOTH THE NO-DEPT COUNTER BELOW AND EA020/EA030.
007940     SET      HI-DEPT-NOT-FOUND TO TRUE.
007950     SET      HI-DPT-IDX TO 1.
007960     SEARCH   HI-DEPT-ENTRY
007970              AT END
007980                 SET  HI-DEPT-NOT-FOUND TO TRUE
007990              WHEN  HI-DPT-CODE (HI-DPT-IDX) =
008000                    HI-VRT-DEP-CODE (HI-VRT-IDX)
008010                 SET  HI-DEPT-FOUND TO TRUE
008020     END-SEARCH.
008030     IF       HI-DEPT-NOT-FOUND
008040              ADD  1 TO HI-TOT-EMPS-NO-DEPT
008050     END-IF.
008060     IF       HI-ACCT-NOT-FOUND
008070              PERFORM EA020-CREATE-ONE-EMP
008080                      THRU EA020-EXIT
008090     ELSE
008100              PERFORM EA030-UPDATE-ONE-EMP
008110                      THRU EA030-EXIT
008120     END-IF.
008130 EA010-EXIT.
008140     EXIT.
008150*
008160* EA020 - CREATE PATH (R16, R18, R19).  DEPARTMENT
008170* LINK IS ALWAYS SET ON CREATE, NO LEVEL TEST (R15).
008180* THE CREATED-COUNTER ITSELF LIVES IN EA040, NOT HERE -
008190* SEE THE REMARK THERE (SAME REASON DA050 COUNTS ITS OWN
008200* INSERT RATHER THAN LEAVING IT TO ITS CALLER).
008210 EA020-CREATE-ONE-EMP         SECTION.
008220 EA020-START.
008230     PERFORM  EA040-NEW-ACCOUNT-ROW THRU EA040-EXIT.
008240 EA020-EXIT.
008250     EXIT.
008260*
008270* EA040 - BUILD THE NEW ACCOUNT/USER/IDENTITY ROW.  THE
008280* CAPACITY GUARD BELOW CAN SKIP THE WRITE ENTIRELY, SO
008290* THE CREATED-COUNT IS BUMPED AFTER IT, NOT BY THE CALLER
008300* - OTHERWISE A FULL TABLE WOULD STILL CLAIM THE EMPLOYEE
008310* WAS CREATED ON THE CONTROL-TOTAL REPORT.
008320 EA040-NEW-ACCOUNT-ROW        SECTION.
008330 EA040-START.
008340     IF       HI-ACCOUNT-COUNT >= HI-MAX-ACCT-ROWS
008350              GO TO EA040-EXIT
008360     END-IF.
008370     ADD      1 TO HI-ACCOUNT-COUNT.
008380     SET      HI-ACT-IDX TO HI-ACCOUNT-COUNT.
008390*    R18 - EVERY NEW EMPLOYEE GETS THREE SEPARATE
008400*    IDENTIFIERS (ACCOUNT/USER/IDENTITY-LINK), EACH FROM
008410*    ITS OWN CALL TO ZZ850 SO THE THREE NEVER COLLIDE.
008420     MOVE     "A" TO WS-ID-TYPE-CHAR.
008430     PERFORM  ZZ850-GENERATE-ID THRU ZZ850-EXIT.
008440     MOVE     WS-ID-BUILD-ALPHA TO
008450              HI-ACT-ACCT-ID (HI-ACT-IDX).
008460     MOVE     "U" TO WS-ID-TYPE-CHAR.
008470     PERFORM  ZZ850-GENERATE-ID THRU ZZ850-EXIT.
008480     MOVE     WS-ID-BUILD-ALPHA TO
008490              HI-ACT-USER-ID (HI-ACT-IDX).
008500     MOVE     "I" TO WS-ID-TYPE-CHAR.
008510     PERFORM  ZZ850-GENERATE-ID THRU ZZ850-EXIT.
008520     MOVE     WS-ID-BUILD-ALPHA TO
008530              HI-ACT-IDENTITY-ID (HI-ACT-IDX).
008540     MOVE     HI-VRT-WORKCARD (HI-VRT-IDX) TO
008550              HI-ACT-LOGIN-NAME (HI-ACT-IDX).
008560     MOVE     HI-VRT-EMP-NAME (HI-VRT-IDX) TO
008570              HI-ACT-EMP-NAME (HI-ACT-IDX).
008580     MOVE     HI-VRT-MOBILE (HI-VRT-IDX) TO
008590              HI-ACT-MOBILE (HI-ACT-IDX).
008600*    R16 - A NEW ACCOUNT ALWAYS STARTS ON THE STANDARD
008610*    ISSUE PASSWORD (WSHIPRM) - THE EMPLOYEE CHANGES IT
008620*    THE FIRST TIME THEY LOG ON, OUTSIDE THIS JOB.
008630     MOVE     HI-DEFAULT-PASSWORD TO
008640              HI-ACT-PASSWORD (HI-ACT-IDX).
008650*    R19 - IF THE FEED NAMED A DEPARTMENT THAT DOES NOT
008660*    EXIST ON THE MASTER (HI-TOT-EMPS-NO-DEPT WAS ALREADY
008670*    BUMPED IN EA010), THE NEW ACCOUNT IS STILL CREATED
008680*    BUT LEFT WITH NO DEPARTMENT LINK RATHER THAN POINT AT
008690*    NOTHING.
008700     IF       HI-DEPT-FOUND
008710              MOVE HI-DPT-ID (HI-DPT-IDX) TO
008720                   HI-ACT-DEPT-ID (HI-ACT-IDX)
008730     ELSE
008740              MOVE SPACES TO
008750                   HI-ACT-DEPT-ID (HI-ACT-IDX)
008760     END-IF.
008770     ADD      1 TO HI-TOT-EMPS-CREATED.
008780 EA040-EXIT.
008790     EXIT.
008800*
008810* EA030 - UPDATE PATH.  DEPARTMENT LINK ONLY
008820* REFRESHED WHEN THE LOOKED-UP LEVEL IS < 4 (R15).
008830* NAME/MOBILE ALWAYS REFRESHED (R17).  PASSWORD NOT
008840* TOUCHED ON UPDATE (R16).
008850 EA030-UPDATE-ONE-EMP         SECTION.
008860 EA030-START.
008870*    R15 - THE FEED ONLY EVER NAMES THE LEAF DEPARTMENT,
008880*    NEVER THE ROOT.  RE-LINKING AN EXISTING ACCOUNT TO A
008890*    DEEP (LEAF-LEVEL) DEPARTMENT IS SAFE, BUT RE-LINKING
008900*    IT TO A SHALLOW ROOT (LEVEL >= THE CEILING IN
008910*    WSHIPRM) WOULD LOSE THE EMPLOYEE'S MORE SPECIFIC
008920*    ASSIGNMENT, SO THAT CASE LEAVES THE EXISTING LINK
008930*    ALONE.
008940     IF       HI-DEPT-FOUND
008950        AND   HI-DPT-TREE-LEVEL (HI-DPT-IDX) <
008960              HI-UPDATE-LEVEL-CEILING
008970              MOVE HI-DPT-ID (HI-DPT-IDX) TO
008980                   HI-ACT-DEPT-ID (HI-ACT-IDX)
008990     END-IF.
009000     MOVE     HI-VRT-EMP-NAME (HI-VRT-IDX) TO
009010              HI-ACT-EMP-NAME (HI-ACT-IDX).
009020     MOVE     HI-VRT-MOBILE (HI-VRT-IDX) TO
009030              HI-ACT-MOBILE (HI-ACT-IDX).
009040     ADD      1 TO HI-TOT-EMPS-UPDATED.
009050 EA030-EXIT.
009060     EXIT.
009070*
009080* FA010/FA020 - REWRITE BOTH MASTERS WHOLE FROM THE
009090* WORKING STORAGE TABLES (SAME NOTE AS BA010/BA020).
009100* OPEN OUTPUT ON AN EXISTING FILE TRUNCATES IT, SO THE
009110* TABLE - NOT THE OLD FILE CONTENT - IS THE SOLE SOURCE
009120* FOR EVERY ROW WRITTEN BACK, INSERTED OR NOT.
009130 FA010-REWRITE-DEPT-FILE      SECTION.
009140 FA010-START.
009150     OPEN     OUTPUT HI-DEPARTMENT-FILE.
009160     PERFORM  FA011-WRITE-ONE-DEPT THRU FA011-EXIT
009170              VARYING HI-DPT-IDX FROM 1 BY 1
009180              UNTIL HI-DPT-IDX > HI-DEPT-COUNT.
009190     CLOSE    HI-DEPARTMENT-FILE.
009200 FA010-EXIT.
009210     EXIT.
009220*
009230* ONE TABLE ROW OUT, ONE MASTER RECORD WRITTEN - THE
009240* MIRROR IMAGE OF BA011's LOAD.
009250 FA011-WRITE-ONE-DEPT         SECTION.
009260 FA011-START.
009270     MOVE     HI-DPT-ID (HI-DPT-IDX) TO HI-DEPT-ID.
009280     MOVE     HI-DPT-NAME (HI-DPT-IDX) TO
009290              HI-DEPT-NAME.
009300     MOVE     HI-DPT-FULLNAME (HI-DPT-IDX) TO
009310              HI-DEPT-FULLNAME.
009320     MOVE     HI-DPT-CODE (HI-DPT-IDX) TO
009330              HI-DEPT-CODE.
009340     MOVE     HI-DPT-MANAGER (HI-DPT-IDX) TO
009350              HI-DEPT-MANAGER.
009360     MOVE     HI-DPT-PARENT-CODE (HI-DPT-IDX) TO
009370              HI-DEPT-PARENT-CODE.
009380     MOVE     HI-DPT-DESCRIPTION (HI-DPT-IDX) TO
009390              HI-DEPT-DESCRIPTION.
009400     MOVE     HI-DPT-TREE-LEVEL (HI-DPT-IDX) TO
009410              HI-DEPT-TREE-LEVEL.
009420     WRITE    HI-DEPARTMENT-RECORD.
009430 FA011-EXIT.
009440     EXIT.
009450*
009460 FA020-REWRITE-ACCT-FILE      SECTION.
009470 FA020-START.
009480     OPEN     OUTPUT HI-ACCOUNT-FILE.
009490     PERFORM  FA021-WRITE-ONE-ACCT THRU FA021-EXIT
009500              VARYING HI-ACT-IDX FROM 1 BY 1
009510              UNTIL HI-ACT-IDX > HI-ACCOUNT-COUNT.
009520     CLOSE    HI-ACCOUNT-FILE.
009530 FA020-EXIT.
009540     EXIT.
009550*
009560* MIRROR IMAGE OF BA021's LOAD - EVERY FIELD THE TABLE
009570* HOLDS GOES BACK ONTO THE FLAT ACCOUNT/USER/IDENTITY ROW.
009580 FA021-WRITE-ONE-ACCT         SECTION.
009590 FA021-START.
009600     MOVE     HI-ACT-ACCT-ID (HI-ACT-IDX) TO
009610              HI-ACCT-ID.
009620     MOVE     HI-ACT-USER-ID (HI-ACT-IDX) TO
009630              HI-USER-ID.
009640     MOVE     HI-ACT-IDENTITY-ID (HI-ACT-IDX) TO
009650              HI-IDENTITY-ID.
009660     MOVE     HI-ACT-LOGIN-NAME (HI-ACT-IDX) TO
009670              HI-LOGIN-NAME.
009680     MOVE     HI-ACT-EMP-NAME (HI-ACT-IDX) TO
009690              HI-ACC-EMP-NAME.
009700     MOVE     HI-ACT-MOBILE (HI-ACT-IDX) TO
009710              HI-ACC-MOBILE.
009720     MOVE     HI-ACT-PASSWORD (HI-ACT-IDX) TO
009730              HI-ACC-PASSWORD.
009740     MOVE     HI-ACT-DEPT-ID (HI-ACT-IDX) TO
009750              HI-ACC-DEPT-ID.
009760     WRITE    HI-ACCOUNT-RECORD.
009770 FA021-EXIT.
009780     EXIT.
009790*
009800* ZZ800 - LEFT-TRIM HELPER.  NO INTRINSIC FUNCTION
009810* TRIM IN THIS COMPILER - COUNT LEADING SPACES THEN
009820* SLICE THEM OFF BY REFERENCE MODIFICATION.
009830 ZZ800-LEFT-TRIM               SECTION.
009840 ZZ800-START.
009850     MOVE     SPACES TO WS-TRIM-RESULT.
009860     MOVE     ZERO TO WS-TRIM-LEAD-COUNT.
009870     INSPECT  WS-TRIM-SOURCE TALLYING
009880              WS-TRIM-LEAD-COUNT FOR LEADING SPACE.
009890*    IF THE WHOLE 200-BYTE FIELD IS SPACE THE LEAD-COUNT
009900*    COMES BACK AS 200, WHICH WOULD REFERENCE-MODIFY ONE
009910*    PAST THE END OF THE FIELD - SKIP THE MOVE AND LEAVE
009920*    THE RESULT BLANK INSTEAD.
009930     IF       WS-TRIM-LEAD-COUNT < 200
009940              MOVE WS-TRIM-SOURCE
009950                   (WS-TRIM-LEAD-COUNT + 1:) TO
009960                   WS-TRIM-RESULT
009970     END-IF.
009980 ZZ800-EXIT.
009990     EXIT.
010000*
010010* ZZ810 - RIGHT-LENGTH HELPER.  NO INTRINSIC LENGTH OR
010020* TRIM FUNCTION IN THIS COMPILER - SCAN BACKWARD FROM THE
010030* END OF THE 200-BYTE FIELD FOR THE LAST NON-SPACE
010040* CHARACTER.  CALLER LOADS WS-LEN-SOURCE FIRST; RESULT
010050* COMES BACK IN WS-LEN-RESULT (ZERO IF ALL SPACES).
010060* THE SWITCH IS RESET TO NOT-FOUND ON EVERY CALL - A
010070* STALE "FOUND" FROM THE PRIOR CALL WOULD END THE LOOP
010080* ON THE VERY FIRST TEST BELOW WITHOUT SCANNING ANYTHING.
010090 ZZ810-RIGHT-LENGTH             SECTION.
010100 ZZ810-START.
010110     MOVE     200 TO WS-LEN-IDX.
010120     SET      WS-LEN-NOT-FOUND TO TRUE.
010130     PERFORM  ZZ810-TEST-CHAR THRU ZZ810-TEST-CHAR-EXIT
010140              UNTIL WS-LEN-IDX = ZERO OR WS-LEN-FOUND.
010150*    THE LOOP STOPS EITHER BECAUSE A NON-SPACE WAS FOUND
010160*    (WS-LEN-IDX IS THAT CHARACTER'S POSITION, I.E. THE
010170*    TRUE LENGTH) OR BECAUSE THE INDEX RAN DOWN TO ZERO
010180*    (THE WHOLE FIELD WAS SPACE) - EITHER WAY WS-LEN-IDX
010190*    IS ALREADY THE ANSWER.
010200     MOVE     WS-LEN-IDX TO WS-LEN-RESULT.
010210 ZZ810-EXIT.
010220     EXIT.
010230*
010240* ONE CHARACTER TESTED PER CALL - KEPT AS ITS OWN
010250* PARAGRAPH RATHER THAN FOLDED INTO ZZ810-START SO THE
010260* PERFORM ... UNTIL ABOVE NEVER RESORTS TO AN INLINE LOOP.
010270 ZZ810-TEST-CHAR.
010280     IF       WS-LEN-SOURCE (WS-LEN-IDX:1) NOT = SPACE
010290              SET  WS-LEN-FOUND TO TRUE
010300     ELSE
010310              SUBTRACT 1 FROM WS-LEN-IDX
010320     END-IF.
010330 ZZ810-TEST-CHAR-EXIT.
010340     EXIT.
010350*
010360* ZZ850 - SURROGATE KEY BUILD (R18).  TYPE LETTER +
010370* 8-DIGIT RUN DATE + 7-DIGIT RUN-SCOPED SEQUENCE.
010380* CALLER SETS WS-ID-TYPE-CHAR FIRST.
010390 ZZ850-GENERATE-ID             SECTION.
010400 ZZ850-START.
010410*    ONE COUNTER SHARED BY ALL FOUR ID TYPES FOR THE
010420*    WHOLE RUN - UNIQUENESS COMES FROM THE TYPE LETTER
010430*    PLUS RUN-DATE PLUS THIS SEQUENCE, NOT FROM THE
010440*    COUNTER ALONE.  WRAPS AT 9999999 RATHER THAN
010450*    OVERFLOW - A SINGLE RUN NEVER GETS CLOSE TO THAT
010460*    MANY ROWS (SEE THE TABLE CEILINGS IN WSHIPRM).
010470     ADD      1 TO WS-ID-SEQ-NO.
010480     IF       WS-ID-SEQ-NO > 9999999
010490              MOVE 1 TO WS-ID-SEQ-NO
010500     END-IF.
010510     MOVE     WS-RUN-DATE-NUM TO WS-ID-RUN-DATE.
010520     MOVE     WS-ID-SEQ-NO TO WS-ID-SEQ-DISPLAY.
010530 ZZ850-EXIT.
010540     EXIT.
010550*
010560* ZZ900 - END OF RUN CONTROL TOTAL REPORT.  PLAIN
010570* TEXT LINES ONLY - NO PRINT LAYOUT WANTED (SEE
010580* REMARKS IN WSHIRPT).
010590* TWELVE LINES, ONE PER CONTROL TOTAL, EACH BUILT THE
010600* SAME WAY - LABEL INTO WS-RL-LABEL, COUNT INTO
010610* WS-RL-COUNT, THEN THE REDEFINED ALPHANUMERIC VIEW
010620* (WS-REPORT-LINE-ALT) IS WHAT ACTUALLY MOVES TO THE
010630* OUTPUT RECORD SO THE NUMERIC COUNT PRINTS AS TEXT
010640* WITHOUT A SEPARATE EDIT FIELD.
010650 ZZ900-WRITE-REPORT            SECTION.
010660 ZZ900-START.
010670     MOVE     SPACES TO WS-REPORT-LINE-WORK.
010680     MOVE     "HR DATA IMPORT - RUN CONTROL TOTALS"
010690              TO WS-RL-LABEL.
010700     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010710     WRITE    HI-REPORT-LINE.
010720     MOVE     "TOTAL ROWS READ FROM EXTRACT FILE"
010730              TO WS-RL-LABEL.
010740     MOVE     HI-TOT-ROWS-READ TO WS-RL-COUNT.
010750     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010760     WRITE    HI-REPORT-LINE.
010770     MOVE     "VALID ROWS KEPT (PASSED R1 FILTER)"
010780              TO WS-RL-LABEL.
010790     MOVE     HI-TOT-ROWS-VALID TO WS-RL-COUNT.
010800     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010810     WRITE    HI-REPORT-LINE.
010820     MOVE     "ROWS REJECTED"
010830              TO WS-RL-LABEL.
010840     MOVE     HI-TOT-ROWS-REJECTED TO WS-RL-COUNT.
010850     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010860     WRITE    HI-REPORT-LINE.
010870*    DEPARTMENT SECTION OF THE REPORT - THESE FOUR LINES
010880*    ADD UP TO THE DISTINCT-DEPARTMENTS COUNT ABOVE THEM
010890*    (PROCESSED = INSERTED + UPDATED + SKIPPED).
010900     MOVE     "DISTINCT DEPARTMENTS PROCESSED"
010910              TO WS-RL-LABEL.
010920     MOVE     HI-TOT-DEPTS-PROCESSED TO WS-RL-COUNT.
010930     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010940     WRITE    HI-REPORT-LINE.
010950     MOVE     "DEPARTMENTS INSERTED"
010960              TO WS-RL-LABEL.
010970     MOVE     HI-TOT-DEPTS-INSERTED TO WS-RL-COUNT.
010980     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
010990     WRITE    HI-REPORT-LINE.
011000     MOVE     "DEPARTMENTS UPDATED"
011010              TO WS-RL-LABEL.
011020     MOVE     HI-TOT-DEPTS-UPDATED TO WS-RL-COUNT.
011030     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011040     WRITE    HI-REPORT-LINE.
011050     MOVE     "DEPARTMENTS SKIPPED (BLANK NAME)"
011060              TO WS-RL-LABEL.
011070     MOVE     HI-TOT-DEPTS-SKIPPED TO WS-RL-COUNT.
011080     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011090     WRITE    HI-REPORT-LINE.
011100*    EMPLOYEE SECTION - PROCESSED = CREATED + UPDATED +
011110*    SKIPPED.  UNRESOLVED-DEPARTMENT (LAST LINE BELOW) IS
011120*    A SUBSET OF PROCESSED, NOT AN ADDITIONAL CATEGORY -
011130*    THOSE EMPLOYEES ARE STILL CREATED OR UPDATED, JUST
011140*    WITHOUT A DEPARTMENT LINK (SEE EA010/EA040).
011150     MOVE     "EMPLOYEES PROCESSED"
011160              TO WS-RL-LABEL.
011170     MOVE     HI-TOT-EMPS-PROCESSED TO WS-RL-COUNT.
011180     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011190     WRITE    HI-REPORT-LINE.
011200     MOVE     "EMPLOYEES CREATED"
011210              TO WS-RL-LABEL.
011220     MOVE     HI-TOT-EMPS-CREATED TO WS-RL-COUNT.
011230     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011240     WRITE    HI-REPORT-LINE.
011250     MOVE     "EMPLOYEES UPDATED"
011260              TO WS-RL-LABEL.
011270     MOVE     HI-TOT-EMPS-UPDATED TO WS-RL-COUNT.
011280     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011290     WRITE    HI-REPORT-LINE.
011300     MOVE     "EMPLOYEES SKIPPED (BLANK WORKCARD)"
011310              TO WS-RL-LABEL.
011320     MOVE     HI-TOT-EMPS-SKIPPED TO WS-RL-COUNT.
011330     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011340     WRITE    HI-REPORT-LINE.
011350     MOVE     "EMPLOYEES WITH UNRESOLVED DEPARTMENT"
011360              TO WS-RL-LABEL.
011370     MOVE     HI-TOT-EMPS-NO-DEPT TO WS-RL-COUNT.
011380     MOVE     WS-REPORT-LINE-ALT TO HI-REPORT-TEXT.
011390     WRITE    HI-REPORT-LINE.
011400 ZZ900-EXIT.
011410     EXIT.
011420*
