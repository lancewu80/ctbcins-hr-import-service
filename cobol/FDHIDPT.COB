000010* FD FOR THE DEPARTMENT MASTER.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050 FD  HI-DEPARTMENT-FILE
000060     LABEL RECORDS ARE STANDARD.
000070 COPY "WSHIDPT.COB".
000080*
