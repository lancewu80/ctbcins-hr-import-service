000010* SELECT CLAUSE FOR THE EMPLOYEE/ACCOUNT MASTER - SEE WSHIACC
000020*    FOR LAYOUT, WSHIATB FOR THE IN-MEMORY TABLE.
000030*
000040* 22/08/07 VBC - CREATED.  SEQUENTIAL - SEE REMARK IN SELHIDPT.
000050*
000060     SELECT  HI-ACCOUNT-FILE ASSIGN TO "HIACCTMF"
000070             ORGANIZATION IS SEQUENTIAL
000080             FILE STATUS IS HI-ACCOUNT-STATUS.
000090*
