000010********************************************
000020*                                          *
000030*  RECORD DEFINITION FOR HR EXTRACT       *
000040*           FEED                          *
000050*     ONE ROW PER EMPLOYEE - NO KEY,      *
000060*      READ SEQUENTIALLY                  *
000070*                                          *
000080*  FILE SIZE 720 BYTES.                   *
000090*                                          *
000100* COLUMNS COME HEADER-MAPPED FROM THE HR BUREAU
000110* AND MAY ARRIVE IN ANY ORDER - THIS COPYBOOK
000120* FIXES THEM TO THE POSITIONS THE FEED IS
000130* RE-SEQUENCED TO BEFORE HI010 READS IT.
000140*
000150* 14/06/87 VBC - CREATED.  WAS A 9-TRACK TAPE LAYOUT FROM THE OLD
000160*                IN-HOUSE PERSONNEL SYSTEM (CPNY/DEP/EMP ONLY).
000170* 11/02/94 VBC - ADDED POSITION, TITLE, WORKPLACE FOR THE NEW
000180*                HR MODULE ROLL-OUT.
000190* 09/03/99 VBC - Y2K REVIEW - DATE FIELDS ALREADY CCYYMMDD TEXT.
000200* 22/08/07 VBC - REWORKED AS FIXED-WIDTH CSV EXTRACT FROM THE
000210*                OUTSOURCED HR BUREAU FEED, REPLACING THE TAPE.
000220*                ADDED STATE-NO/STATE-NAME (WAS EMP-STATUS ONLY),
000230*                WORKCARD (BUREAU LOGIN ID), MOBILE.
000240*
000250 01  HI-EXTRACT-RECORD.
000260* COMPANY / DEPT IDENTITY.
000270     03  HI-CPNY-ID            PIC X(10).
000280     03  HI-DEP-NO             PIC X(10).
000290     03  HI-DEP-CODE           PIC X(50).
000300     03  HI-DEP-NAME           PIC X(200).
000310* STATUS - STATE-NO TESTED AGAINST ENABLED-STATES, NAME UNUSED.
000320     03  HI-STATE-NO           PIC X.
000330     03  HI-STATE-NAME         PIC X(30).
000340* EMPLOYEE IDENTITY - WORKCARD, NOT EMP-ID, IS THE ACCOUNT KEY.
000350     03  HI-EMP-ID             PIC X(20).
000360     03  HI-EMP-NAME           PIC X(100).
000370     03  HI-WORKCARD           PIC X(20).
000380* DATES CARRIED AS TEXT - NOT PARSED BY HI010.
000390     03  HI-INA-DATE           PIC X(10).
000400     03  HI-QUIT-DATE          PIC X(10).
000410     03  HI-STOP-DATE          PIC X(10).
000420     03  HI-START-DATE         PIC X(10).
000430     03  HI-MOD-DATE           PIC X(10).
000440* POSITION/TITLE/WORKPLACE - CARRIED, NOT USED BY HI010 LOGIC.
000450     03  HI-POSITION-NAME      PIC X(50).
000460     03  HI-MOBILE             PIC X(20).
000470     03  HI-TITLE-NAME         PIC X(50).
000480     03  HI-WORKPLACE-NAME     PIC X(100).
000490     03  FILLER                PIC X(09).
000500*
