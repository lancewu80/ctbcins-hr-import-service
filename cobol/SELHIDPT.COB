000010* SELECT CLAUSE FOR THE DEPARTMENT MASTER - SEE WSHIDPT FOR
000020*    LAYOUT, WSHIDTB FOR THE IN-MEMORY TABLE IT IS LOADED INTO.
000030*
000040* 22/08/07 VBC - CREATED.  SEQUENTIAL, NOT INDEXED - THIS
000050*                GNUCOBOL BUILD HAS NO ISAM HANDLER AVAILABLE.
000060*
000070     SELECT  HI-DEPARTMENT-FILE ASSIGN TO "HIDEPTMF"
000080             ORGANIZATION IS SEQUENTIAL
000090             FILE STATUS IS HI-DEPARTMENT-STATUS.
000100*
