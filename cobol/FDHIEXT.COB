000010* FD FOR THE HR EXTRACT FEED.
000020*
000030* 22/08/07 VBC - CREATED.
000040*
000050 FD  HI-EXTRACT-FILE
000060     LABEL RECORDS ARE STANDARD.
000070 COPY "WSHIEXT.COB".
000080*
